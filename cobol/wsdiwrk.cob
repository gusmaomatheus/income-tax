000100********************************************
000200*                                          *
000300*  Common Working Storage - Counters,      *
000400*     Control Totals, Run-Date and the     *
000500*     Progressive Bracket Table            *
000600********************************************
000700*
000800* 04/03/25 rda - Created.
000900* 09/03/25 rda - Bracket table moved here from dicalc so both
001000* programs can see it.
001100* 02/04/25 rda - Run-Date redefines added, same shape as the old
001200* payroll Ws-Date-Formats.
001300* 18/04/25 rda - Max-Income/Max-Expense/Max-Dependent table
001400* limits bumped 200 -> 400.
001500* 22/06/26 rda - Seen-Taxpayer-Table and Decl-Errors counter
001600* added (DI-0362).
001700*
001800 01  WS-Counters.
001900     03  WS-Decl-Count        pic 9(7)   comp.
002000     03  WS-Trn-Count         pic 9(7)   comp.
002100     03  WS-Trn-Accepted      pic 9(7)   comp.
002200     03  WS-Trn-Rejected      pic 9(7)   comp.
002300     03  WS-Income-Sub        pic 9(4)   comp.
002400     03  WS-Expense-Sub       pic 9(4)   comp.
002500     03  WS-Dependent-Sub     pic 9(4)   comp.
002600     03  WS-Bracket-Sub       pic 9      comp.
002700     03  WS-Table-Sub         pic 9(4)   comp.
002800     03  WS-Next-Income-Id    pic 9(9)   comp.
002900     03  WS-Next-Expense-Id   pic 9(9)   comp.
003000     03  WS-Next-Dependent-Id pic 9(9)   comp.
003100     03  WS-Income-Active-Count pic 9(4) comp.
003200     03  WS-Decl-Errors       pic 9(7)   comp.
003300     03  WS-Seen-Count        pic 9(4)   comp.
003400     03  WS-Seen-Sub          pic 9(4)   comp.
003500     03  filler              pic x(10).
003600*
003700 01  WS-Run-Totals.
003800     03  WS-Tot-Decls-Done    pic 9(7)      comp.
003900     03  WS-Tot-Income        pic s9(9)v99  comp-3  value zero.
004000     03  WS-Tot-Tax-Due       pic s9(9)v99  comp-3  value zero.
004100     03  filler              pic x(8).
004200*
004300*  Progressive IRPF bracket table, 2024/2025 monthly brackets.
004400*  Evaluated ascending, first <= Upper-Limit wins (Rfd req
004500*  160-168).
004600*
004700 01  WS-Bracket-Table.
004800     03  WS-Bracket occurs 5 times.
004900         05  WS-Bracket-Limit   pic 9(7)v99   comp-3.
005000         05  WS-Bracket-Rate    pic 9v9999    comp-3.
005100         05  WS-Bracket-Deduct  pic 9(5)v99   comp-3.
005200     03  filler                 pic x(4).
005300*
005400 01  WS-Max-Children.
005500     03  WS-Max-Income         pic 9(4) comp value 400.
005600     03  WS-Max-Expense         pic 9(4) comp value 400.
005700     03  WS-Max-Dependent       pic 9(4) comp value 400.
005800     03  WS-Max-Decls-Per-Run   pic 9(4) comp value 2000.
005900     03  filler                pic x(8).
006000*
006100*  Taxpayer/year seen-table, built as di000 copies the master
006200*  forward in Decl-Id order - this run's only practical point to
006300*  catch a duplicate (taxpayer, year) pair (Rfd req 156) without
006400*  a second sort pass on taxpayer-id.
006500*
006600 01  WS-Seen-Taxpayer-Table.
006700     03  WS-Seen-Entry        occurs 2000 times.
006800         05  WS-Seen-Taxpayer-Id  pic x(36).
006900         05  WS-Seen-Year         pic 9(4).
007000     03  filler              pic x(4).
007100*
007200 01  WS-Run-Date9            pic 9(8).
007300 01  WS-Run-Date redefines WS-Run-Date9.
007400     03  WS-Run-Year         pic 9(4).
007500     03  WS-Run-Month        pic 99.
007600     03  WS-Run-Days         pic 99.
007700*
007800 01  WS-Run-Time9            pic 9(8).
007900 01  WS-Run-Time redefines WS-Run-Time9.
008000     03  WS-Run-Hh           pic 99.
008100     03  WS-Run-Mm           pic 99.
008200     03  WS-Run-Ss           pic 99.
008300     03  filler              pic 99.
008400*
008500 01  WS-Delivery-Stamp.
008600     03  WS-Del-Year         pic 9(4).
008700     03  WS-Del-Month        pic 99.
008800     03  WS-Del-Days         pic 99.
008900     03  WS-Del-Hh           pic 99.
009000     03  WS-Del-Mm           pic 99.
009100     03  WS-Del-Ss           pic 99.
009200     03  filler             pic x(6).
009300*
