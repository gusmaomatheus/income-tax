000100********************************************
000200*                                          *
000300*  Error Messages And Run Switches         *
000400*     Common to di000 and dicalc           *
000500********************************************
000600*
000700* 04/03/25 rda - Created.
000800* 30/03/25 rda - DI009 added for the taxpayer/year uniqueness
000900* guard.
001000* 15/04/25 rda - DI011 added, rejected-submit message split from
001100* DI008.
001200* 22/04/25 rda - DI012/DI013 added, blank-field rejects split out
001300* of DI006/DI007.
001400* 22/06/26 rda - DI014/DI015 added, master year-format/duplicate
001500* warnings.
001600*
001700 01  Error-Messages.
001800* System wide
001900     03  SY001           pic x(46)
002000         value "SY001 Aborting run - Note error and hit Return".
002100* Module general
002200     03  DI001           pic x(37)
002300         value "DI001 Declaration File does not exist".
002400     03  DI002           pic x(34)
002500         value "DI002 Read Declaration Rec Error =".
002600     03  DI003           pic x(32)
002700         value "DI003 Transaction File not found".
002800     03  DI004           pic x(40)
002900         value "DI004 Rejected - declaration not EDITING".
003000     03  DI005           pic x(35)
003100         value "DI005 Rejected - child id not found".
003200     03  DI006           pic x(38)
003300         value "DI006 Rejected - income value negative".
003400     03  DI007           pic x(38)
003500         value "DI007 Rejected - expense value not > 0".
003600     03  DI008           pic x(36)
003700         value "DI008 Rejected - Cpf check digit bad".
003800     03  DI009           pic x(41)
003900         value "DI009 Rejected - taxpayer/year not unique".
004000     03  DI010           pic x(35)
004100         value "DI010 Unrecognised transaction code".
004200     03  DI011           pic x(43)
004300         value "DI011 Rejected - submit needs income + edit".
004400     03  DI012           pic x(36)
004500         value "DI012 Rejected - paying source blank".
004600     03  DI013           pic x(39)
004700         value "DI013 Rejected - description/type blank".
004800     03  DI014           pic x(45)
004900         value "DI014 Warning - declaration year not 4 digits".
005000     03  DI015           pic x(40)
005100         value "DI015 Warning - taxpayer/year duplicated".
005200     03  filler         pic x(14).
005300*
005400 01  Error-Code            pic 999.
005500*
005600 01  WS-Run-Switches.
005700     03  WS-EOF-Declaration   pic x    value 'N'.
005800         88  DI-End-Of-Declaration     value 'Y'.
005900     03  WS-EOF-Transaction   pic x    value 'N'.
006000         88  DI-End-Of-Transaction     value 'Y'.
006100     03  WS-EOF-Income        pic x    value 'N'.
006200         88  DI-End-Of-Income          value 'Y'.
006300     03  WS-EOF-Expense       pic x    value 'N'.
006400         88  DI-End-Of-Expense         value 'Y'.
006500     03  WS-EOF-Dependent     pic x    value 'N'.
006600         88  DI-End-Of-Dependent       value 'Y'.
006700     03  WS-Editing-Switch    pic x    value 'N'.
006800         88  WS-Is-Editing              value 'Y'.
006900     03  WS-Child-Found-Switch pic x   value 'N'.
007000         88  DI-Child-Was-Found        value 'Y'.
007100     03  filler               pic x(10).
007200*
