000100********************************************
000200*                                          *
000300*  Record Definition For Income File       *
000400*     Child of Declaration, key =          *
000500*     Inc-Decl-Id then Inc-Id              *
000600********************************************
000700*  File size 150 bytes.
000800*
000900* 04/03/25 rda - Created.
001000* 21/03/25 rda - Inc-Type list fixed to SALARY/VACATION/OTHER per
001100* Rfd req 117.
001200* 22/06/26 rda - Inc-Extra group added, source doc/withholding/
001300* competency fields the Receita layout carries for this file.
001400* di000/dicalc carry the group forward byte for byte (same as the
001500* old payroll Ed-Grp passthrough) - only the online maintenance
001600* screens read or set the individual fields below.
001700*
001800 01  DI-Income-Record.
001900     03  DI-Inc-Id             pic 9(9).
002000     03  DI-Inc-Decl-Id        pic 9(9).
002100*  Must not be blank.
002200     03  DI-Inc-Paying-Source  pic x(60).
002300*  SALARY, VACATION or OTHER.
002400     03  DI-Inc-Type           pic x(10).
002500*  Must be >= 0.00.
002600     03  DI-Inc-Value          pic s9(8)v99 comp-3.
002700     03  DI-Inc-Extra.
002800*  C = paying source Id is a Cpf, J = a Cnpj.
002900         05  DI-Inc-Source-Doc-Type       pic x.
003000         05  DI-Inc-Source-Doc-No         pic 9(14).
003100         05  DI-Inc-Withholding-Tax       pic s9(8)v99.
003200         05  DI-Inc-Competency-Month      pic 99.
003300*  Y = exempt/non-taxable income per Receita rules - flagged by
003400*  the online module, not yet read by di000 or dicalc.
003500         05  DI-Inc-Is-Exempt             pic x.
003600         05  DI-Inc-Foreign-Currency-Code pic x(3).
003700*  T = taxpayer-entered, E = pre-filled from employer feed.
003800         05  DI-Inc-Reported-By           pic x.
003900         05  DI-Inc-Correction-Seq        pic 99.
004000         05  DI-Inc-Created-Date          pic 9(8).
004100         05  DI-Inc-Last-Changed-Date     pic 9(8).
004200     03  filler                pic x(6).
004300*
