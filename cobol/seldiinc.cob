000100********************************************
000200*  File-Control Select - Income File       *
000300*     Old generation in, new gen out       *
000400********************************************
000500*
000600* 04/03/25 rda - Created.
000700*
000800     select DI-Old-Income-File
000900         assign to DIOLDINC
001000         organization is sequential
001100         file status  is DI-Inc-Status-Old.
001200     select DI-New-Income-File
001300         assign to DINEWINC
001400         organization is sequential
001500         file status  is DI-Inc-Status-New.
001600*
