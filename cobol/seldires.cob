000100********************************************
000200*  File-Control Select - Result File       *
000300*     Output only, written by dicalc       *
000400********************************************
000500*
000600* 06/03/25 rda - Created.
000700*
000800     select DI-Result-File
000900         assign to DIRESOUT
001000         organization is sequential
001100         file status  is DI-Res-Status.
001200*
