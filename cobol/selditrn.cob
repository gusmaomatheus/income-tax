000100********************************************
000200*  File-Control Select - Transaction File  *
000300*     Input only, sorted by Trn-Decl-Id    *
000400********************************************
000500*
000600* 05/03/25 rda - Created.
000700*
000800     select DI-Transaction-File
000900         assign to DITRNIN
001000         organization is sequential
001100         file status  is DI-Trn-Status.
001200*
