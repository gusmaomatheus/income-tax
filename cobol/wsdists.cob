000100********************************************
000200*                                          *
000300*  File Status Codes - All Di Module      *
000400*     Sequential Files (di000/dicalc)     *
000500********************************************
000600*
000700* 22/06/26 rda - Created.  Every file-control Select in the Di
000800* module names a status field (Rfd review comment) - this
000900* copybook is the one place they are all declared, same shape
001000* as the old CICS/VSAM Fs- group banner in the bureau's 2002
001100* conversion notes.
001200*
001300 01  WS-File-Statuses.
001400     03  DI-Decl-Status-Old      pic xx  value spaces.
001500     03  DI-Decl-Status-New      pic xx  value spaces.
001600     03  DI-Trn-Status           pic xx  value spaces.
001700     03  DI-Inc-Status-Old       pic xx  value spaces.
001800     03  DI-Inc-Status-New       pic xx  value spaces.
001900     03  DI-Exp-Status-Old       pic xx  value spaces.
002000     03  DI-Exp-Status-New       pic xx  value spaces.
002100     03  DI-Dep-Status-Old       pic xx  value spaces.
002200     03  DI-Dep-Status-New       pic xx  value spaces.
002300     03  DI-Res-Status           pic xx  value spaces.
002400     03  DI-Prt-Status           pic xx  value spaces.
002500     03  filler                  pic x(8).
002600*
