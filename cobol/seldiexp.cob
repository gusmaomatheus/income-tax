000100********************************************
000200*  File-Control Select - Expense File      *
000300*     Old generation in, new gen out       *
000400********************************************
000500*
000600* 04/03/25 rda - Created.
000700*
000800     select DI-Old-Expense-File
000900         assign to DIOLDEXP
001000         organization is sequential
001100         file status  is DI-Exp-Status-Old.
001200     select DI-New-Expense-File
001300         assign to DINEWEXP
001400         organization is sequential
001500         file status  is DI-Exp-Status-New.
001600*
