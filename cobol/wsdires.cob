000100********************************************
000200*                                          *
000300*  Record Definition For Result File       *
000400*     (Tax Calculation Result - output)    *
000500*     One per declaration processed        *
000600********************************************
000700*  File size 60 bytes.
000800*
000900* 06/03/25 rda - Created.
001000* 27/03/25 rda - Effective-Aliquot widened v99 -> v9999 per Rfd
001100* req 124.
001200* 22/06/26 rda - Bracket-Row-Used, Marginal-Rate, Calc-Run-Date
001300* and Tax-Year added so the Result file shows which bracket row
001400* fired, the same kind of audit trail the old payroll rate
001500* tables left in the check register.
001600*
001700 01  DI-Result-Record.
001800     03  DI-Res-Decl-Id          pic 9(9).
001900     03  DI-Res-Total-Income     pic s9(8)v99   comp-3.
002000     03  DI-Res-Total-Deductions pic s9(8)v99   comp-3.
002100     03  DI-Res-Calc-Base        pic s9(8)v99   comp-3.
002200     03  DI-Res-Tax-Due          pic s9(8)v99   comp-3.
002300     03  DI-Res-Effective-Aliq   pic s9(4)v9999 comp-3.
002400*  Bracket table row (1-5) this declaration's tax came from.
002500     03  DI-Res-Bracket-Row-Used pic 9          comp.
002600     03  DI-Res-Marginal-Rate    pic 9v9999     comp-3.
002700     03  DI-Res-Calc-Run-Date    pic 9(8)       comp.
002800     03  DI-Res-Tax-Year         pic 9(4).
002900     03  filler                  pic x(9).
003000*
