000100********************************************
000200*                                          *
000300*  Record Definition For Transaction File  *
000400*     One maintenance operation per rec    *
000500*     Sorted ascending by Trn-Decl-Id      *
000600********************************************
000700*  File size 120 bytes.
000800*
000900* 05/03/25 rda - Created.
001000* 12/03/25 rda - Added Trn-Payload-Dep redefines for
001100* add-dependent ops.
001200* 02/04/25 rda - Op-Code table documented below - keep in step
001300* with ac0nn paras in di000.
001400*
001500*  Trn-Op-Code values:
001600*     AI = add income        RI = remove income  (uses
001700*     Trn-Child-Id)
001800*     AE = add expense       RE = remove expense  (uses
001900*     Trn-Child-Id)
002000*     AD = add dependent      RD = remove dependent (uses
002100*     Trn-Child-Id)
002200*     SB = submit declaration
002300*
002400 01  DI-Transaction-Record.
002500     03  DI-Trn-Decl-Id          pic 9(9).
002600     03  DI-Trn-Op-Code          pic xx.
002700*  Removes only, else zero.
002800     03  DI-Trn-Child-Id         pic 9(9).
002900     03  DI-Trn-Payload.
003000         05  DI-Trn-Paying-Source pic x(60).
003100         05  DI-Trn-Inc-Type      pic x(10).
003200         05  DI-Trn-Inc-Value     pic s9(8)v99 comp-3.
003300         05  filler               pic x(14).
003400     03  DI-Trn-Payload-Exp redefines DI-Trn-Payload.
003500         05  DI-Trn-Exp-Description pic x(60).
003600         05  DI-Trn-Exp-Type         pic x(10).
003700         05  DI-Trn-Exp-Value        pic s9(8)v99 comp-3.
003800         05  filler                  pic x(14).
003900     03  DI-Trn-Payload-Dep redefines DI-Trn-Payload.
004000         05  DI-Trn-Dep-Name         pic x(60).
004100         05  DI-Trn-Dep-Cpf          pic 9(11).
004200         05  DI-Trn-Dep-Birth-Date   pic 9(8).
004300         05  filler                  pic x(11).
004400     03  filler                   pic x(10).
004500*
