000100********************************************
000200*                                          *
000300*  Record Definition For Declaration File *
000400*           (IRPF Declaracao Master)      *
000500*     Uses Decl-Id as logical key         *
000600********************************************
000700*  File size 150 bytes.
000800*
000900* 04/03/25 rda - Created.
001000* 19/03/25 rda - Decl-Delivery-Date widened 8 -> 14 to carry
001100* hh:mm:ss (Rfd req 112).
001200* 22/06/26 rda - Filing-Type through Last-Changed-Date added, the
001300* same generation carried the municipality/spouse/preparer fields
001400* the Receita layout review asked for.  Most are not yet read or
001500* set by di000 or dicalc - they ride through untouched, same as
001600* the old payroll master's spare Dist-Grp slots did before the
001700* fourth distribution account was wired up.
001800*
001900 01  DI-Declaration-Record.
002000     03  DI-Decl-Id            pic 9(9).
002100*  Taxpayer UUID, canonical 36-char form.
002200     03  DI-Decl-Taxpayer-Id   pic x(36).
002300*  Tax year, exactly 4 digits.
002400     03  DI-Decl-Year          pic 9(4).
002500*  EDITING or DELIVERED.
002600     03  DI-Decl-Status        pic x(10).
002700*  Ccyymmddhhmmss, spaces until delivered.
002800     03  DI-Decl-Delivery-Date pic x(14).
002900*  1=Completa 2=Simplificada, set by the online module.
003000     03  DI-Decl-Filing-Type   pic x(1).
003100*  Taxpayer's home Uf, 2-letter code.
003200     03  DI-Decl-Uf-Code       pic x(2).
003300*  IBGE municipality code - not validated by this batch.
003400     03  DI-Decl-Municipality-Code pic 9(7)  comp.
003500*  1=Solteiro 2=Casado 3=Uniao-Estavel 4=Separado 5=Viuvo.
003600     03  DI-Decl-Marital-Status pic x(1).
003700*  Spouse Cpf when filing jointly, zero otherwise.
003800     03  DI-Decl-Spouse-Cpf    pic 9(11) comp.
003900*  Dependent count, cached off WS-Dependent-Active-Count by the
004000*  online module - dicalc recomputes its own, does not trust this.
004100     03  DI-Decl-Dependent-Count pic 9(2) comp.
004200*  Cached totals for the online screen's summary tab.  Not set by
004300*  di000 or dicalc - reserved for the next phase (Rfd req 210).
004400     03  DI-Decl-Total-Income-Cache pic s9(9)v99 comp-3.
004500     03  DI-Decl-Total-Tax-Cache    pic s9(9)v99 comp-3.
004600*  Accountant/preparer registration number, zero if self-prepared.
004700     03  DI-Decl-Preparer-Id   pic 9(9)  comp.
004800*  WEB, DESKTOP or MOBILE - how the filing was submitted.
004900     03  DI-Decl-Filed-Via     pic x(8).
005000*  Y = this is a retificadora (amended) declaration.
005100     03  DI-Decl-Correction-Flag pic x(1).
005200*  Decl-Id this one amends, zero if not a retificadora.
005300     03  DI-Decl-Amended-From-Id pic 9(9) comp.
005400*  Y = flagged for malha fina, set by a module outside this batch.
005500     03  DI-Decl-Audit-Flag    pic x(1).
005600*  Y = record locked against further maintenance transactions.
005700     03  DI-Decl-Lock-Switch   pic x(1).
005800     03  DI-Decl-Created-Date  pic 9(8)  comp.
005900     03  DI-Decl-Last-Changed-Date pic 9(8) comp.
006000     03  filler                pic x(20).
006100*
