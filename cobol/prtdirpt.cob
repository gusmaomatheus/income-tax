000100********************************************
000200*  File-Control Select - Summary Report    *
000300*     Output only, written by dicalc       *
000400********************************************
000500*
000600* 06/03/25 rda - Created.
000700*
000800     select Print-File
000900         assign to DIPRTOUT
001000         organization is sequential
001100         file status  is DI-Prt-Status.
001200*
