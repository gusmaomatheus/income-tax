000100*****************************************************************
000200*                                                               *
000300*                Declaration Maintenance - Batch Run            *
000400*                                                               *
000500*       Applies add/remove/submit transactions against the      *
000600*       IRPF declaration master and its income, expense and     *
000700*       dependent children, producing the next generation of    *
000800*       all four files.                                         *
000900*                                                               *
001000*****************************************************************
001100*
001200 identification          division.
001300*================================
001400*
001500 program-id.              di000.
001600 author.                  R D Ashworth.
001700 installation.            Meridian Systems Ltda.
001800                          IRPF Declaration Suite.
001900 date-written.            14/02/1991.
002000 date-compiled.
002100 security.                Copyright (C) 1991-2026 Meridian Systems
002200                          Ltda.  Departmental use only.
002300                          Not for resale.
002400*
002500***
002600*    Remarks.            Declaration maintenance batch run.
002700*                        Matches the sorted Transaction-File
002800*                        against the old-generation Declaration/
002900*                        Income/Expense/Dependent masters (all
003000*                        sequential, sorted ascending by Decl-Id)
003100*                        and writes the next generation of all
003200*                        four, copying forward any declaration
003300*                        untouched by a transaction.
003400***
003500*    Called modules.     None.
003600***
003700*    Files used.
003800*                        DIOLDDCL / DINEWDCL.  Declaration
003900*                        master.
004000*                        DITRNIN.              Maintenance
004100*                        transactions.
004200*                        DIOLDINC / DINEWINC.  Income children.
004300*                        DIOLDEXP / DINEWEXP.  Expense children.
004400*                        DIOLDDEP / DINEWDEP.  Dependent
004500*                        children.
004600***
004700*    Error messages used.
004800*                        DI001 - DI015.
004900*                        SY001.
005000***
005100* Changes:
005200* 14/02/91 rda - 1.0.00 Created for the first IRPF filing
005300*                       season.
005400* 02/11/93 rda -    .01 Rejected-transaction count now shown
005500*                       at EOJ.
005600* 21/09/98 mts -    .02 Y2K: Decl-Year widened 2 -> 4 digits
005700*                       throughout, all Century-omitted date
005800*                       compares removed.
005900* 11/01/99 mts -    .03 Confirmed clean on rollover to
006000*                       1999/2000 data.
006100* 18/06/04 rda -    .04 Taxpayer/year uniqueness guard added
006200*                       (Rfd req 156).
006300* 30/03/09 jfc - 1.1.00 Ticket DI-0231: dependent Cpf now
006400*                       check-digit validated on add, not
006500*                       just format checked.
006600* 24/10/14 jfc -    .01 Max child table size raised 200 ->
006700*                       400 per decl.
006800* 12/05/20 rda - 1.2.00 Ticket DI-0304: submit now stamps
006900*                       delivery time to the second, was
007000*                       date-only.
007100* 21/09/22 rda - 1.3.00 Ticket DI-0355: blank paying-source/
007200*                       description on add now rejected
007300*                       explicitly (DI012/DI013), previously
007400*                       fell through to the generic reject.
007500* 14/10/25 rda - 1.4.00 Taken from the payroll suite's file-
007600*                       maintenance idiom and cut down for
007700*                       the IRPF module.
007800* 02/12/25 jfc -    .01 Income-active-count tracked
007900*                       incrementally so submit no longer
008000*                       re-scans the income table.
008100* 18/04/26 rda -    .02 Max-Income/Expense/Dependent bumped
008200*                       200 -> 400.
008300* 22/06/26 rda -    .03 Ticket DI-0362: year-format and
008400*                       taxpayer/year duplicate checks
008500*                       (DI014/DI015) run against the master
008600*                       as it copies forward, Rfd req 145/156.
008700*
008800 environment              division.
008900*================================
009000*
009100 configuration            section.
009200 special-names.
009300     C01 is TOP-OF-FORM.
009400*
009500 input-output             section.
009600 file-control.
009700     copy "seldidcl.cob".
009800     copy "selditrn.cob".
009900     copy "seldiinc.cob".
010000     copy "seldiexp.cob".
010100     copy "seldidep.cob".
010200*
010300 data                     division.
010400*================================
010500*
010600 file                     section.
010700*
010800 fd  DI-Old-Declaration-File
010900     block contains 0 records
011000     recording mode is f.
011100 copy "wsdidcl.cob" replacing DI-Declaration-Record
011200          by DI-Old-Declaration-Record.
011300*
011400 fd  DI-New-Declaration-File
011500     block contains 0 records
011600     recording mode is f.
011700 copy "wsdidcl.cob" replacing DI-Declaration-Record
011800          by DI-New-Declaration-Record.
011900*
012000 fd  DI-Transaction-File
012100     block contains 0 records
012200     recording mode is f.
012300 copy "wsditrn.cob".
012400*
012500 fd  DI-Old-Income-File
012600     block contains 0 records
012700     recording mode is f.
012800 copy "wsdiinc.cob" replacing DI-Income-Record
012900          by DI-Old-Income-Record.
013000*
013100 fd  DI-New-Income-File
013200     block contains 0 records
013300     recording mode is f.
013400 copy "wsdiinc.cob" replacing DI-Income-Record
013500          by DI-New-Income-Record.
013600*
013700 fd  DI-Old-Expense-File
013800     block contains 0 records
013900     recording mode is f.
014000 copy "wsdiexp.cob" replacing DI-Expense-Record
014100          by DI-Old-Expense-Record.
014200*
014300 fd  DI-New-Expense-File
014400     block contains 0 records
014500     recording mode is f.
014600 copy "wsdiexp.cob" replacing DI-Expense-Record
014700          by DI-New-Expense-Record.
014800*
014900 fd  DI-Old-Dependent-File
015000     block contains 0 records
015100     recording mode is f.
015200 copy "wsdidep.cob" replacing DI-Dependent-Record
015300          by DI-Old-Dependent-Record.
015400*
015500 fd  DI-New-Dependent-File
015600     block contains 0 records
015700     recording mode is f.
015800 copy "wsdidep.cob" replacing DI-Dependent-Record
015900          by DI-New-Dependent-Record.
016000*
016100 working-storage          section.
016200*------------------------
016300 77  Prog-Name            pic x(17) value "di000 (1.4.03)".
016400*
016500 copy "wsdiwrk.cob".
016600 copy "wsdimsg.cob".
016700 copy "wsdists.cob".
016800 copy "wsdicpf.cob".
016900*
017000*  In-memory child tables - one declaration's worth at a time.
017100*  Loaded from the old generation, updated by transactions,
017200*  written out whole to the new generation (classic copy-forward
017300*  file-maintenance pattern - these files carry no physical key).
017400*
017500 01  WS-Income-Table.
017600     03  WS-Income-Entry             occurs 400 times.
017700         05  WS-Income-Entry-Id            pic 9(9).
017800         05  WS-Income-Entry-Decl-Id       pic 9(9).
017900         05  WS-Income-Entry-Paying-Source pic x(60).
018000         05  WS-Income-Entry-Type          pic x(10).
018100         05  WS-Income-Entry-Value         pic s9(8)v99 comp-3.
018200         05  WS-Income-Entry-Del-Switch    pic x value 'N'.
018300             88  WS-Income-Entry-Deleted        value 'Y'.
018400*  Inc-Extra carried byte for byte, not broken out here -
018500*  see wsdiinc.cob.
018600         05  WS-Income-Entry-Extra         pic x(50).
018700     03  filler                    pic x(6).
018800*
018900 01  WS-Expense-Table.
019000     03  WS-Expense-Entry            occurs 400 times.
019100         05  WS-Expense-Entry-Id            pic 9(9).
019200         05  WS-Expense-Entry-Decl-Id       pic 9(9).
019300         05  WS-Expense-Entry-Description   pic x(60).
019400         05  WS-Expense-Entry-Type          pic x(10).
019500         05  WS-Expense-Entry-Value         pic s9(8)v99 comp-3.
019600         05  WS-Expense-Entry-Del-Switch    pic x value 'N'.
019700             88  WS-Expense-Entry-Deleted       value 'Y'.
019800*  Exp-Extra carried byte for byte, not broken out here -
019900*  see wsdiexp.cob.
020000         05  WS-Expense-Entry-Extra        pic x(70).
020100     03  filler                    pic x(6).
020200*
020300 01  WS-Dependent-Table.
020400     03  WS-Dependent-Entry          occurs 400 times.
020500         05  WS-Dependent-Entry-Id          pic 9(9).
020600         05  WS-Dependent-Entry-Decl-Id     pic 9(9).
020700         05  WS-Dependent-Entry-Name        pic x(60).
020800         05  WS-Dependent-Entry-Cpf         pic 9(11).
020900         05  WS-Dependent-Entry-Birth-Date  pic 9(8).
021000         05  WS-Dependent-Entry-Del-Switch  pic x value 'N'.
021100             88  WS-Dependent-Entry-Deleted     value 'Y'.
021200*  Dep-Extra carried byte for byte, not broken out here -
021300*  see wsdidep.cob.
021400         05  WS-Dependent-Entry-Extra       pic x(34).
021500     03  filler                    pic x(6).
021600*
021700 procedure                division.
021800*================================
021900*
022000 aa000-Main                          section.
022100***********************************
022200*
022300     perform  ab000-Open-Files.
022400     perform  ab010-Read-Old-Declaration.
022500     perform  ab020-Read-Transaction.
022600     perform  ab030-Read-Old-Income.
022700     perform  ab040-Read-Old-Expense.
022800     perform  ab050-Read-Old-Dependent.
022900     perform  ac000-Process-One-Declaration
023000         until DI-End-Of-Declaration.
023100     perform  az000-Close-Files.
023200     perform  az010-Print-Run-Totals.
023300     stop     run.
023400*
023500 aa000-Exit.  exit section.
023600*
023700 ab000-Open-Files                    section.
023800***********************************
023900*
024000     open     input  DI-Old-Declaration-File
024100                      DI-Transaction-File
024200                      DI-Old-Income-File
024300                      DI-Old-Expense-File
024400                      DI-Old-Dependent-File.
024500     if       DI-Decl-Status-Old not = "00"
024600              display DI001 at 0
024700              display SY001 at 0
024800              stop run
024900     end-if.
025000     open     output DI-New-Declaration-File
025100                      DI-New-Income-File
025200                      DI-New-Expense-File
025300                      DI-New-Dependent-File.
025400*
025500 ab000-Exit.  exit section.
025600*
025700 ab010-Read-Old-Declaration          section.
025800***********************************
025900*
026000     read     DI-Old-Declaration-File
026100         at end
026200              set DI-End-Of-Declaration to true
026300     end-read.
026400     if       not DI-End-Of-Declaration
026500              add 1 to WS-Decl-Count
026600     end-if.
026700*
026800 ab010-Exit.  exit section.
026900*
027000 ab020-Read-Transaction              section.
027100***********************************
027200*
027300     if       not DI-End-Of-Transaction
027400              read DI-Transaction-File
027500                  at end
027600                       set DI-End-Of-Transaction to true
027700              end-read
027800              if  not DI-End-Of-Transaction
027900                  add 1 to WS-Trn-Count
028000              end-if
028100     end-if.
028200*
028300 ab020-Exit.  exit section.
028400*
028500 ab030-Read-Old-Income               section.
028600***********************************
028700*
028800     if       not DI-End-Of-Income
028900              read DI-Old-Income-File
029000                  at end
029100                       set DI-End-Of-Income to true
029200              end-read
029300     end-if.
029400*
029500 ab030-Exit.  exit section.
029600*
029700 ab040-Read-Old-Expense              section.
029800***********************************
029900*
030000     if       not DI-End-Of-Expense
030100              read DI-Old-Expense-File
030200                  at end
030300                       set DI-End-Of-Expense to true
030400              end-read
030500     end-if.
030600*
030700 ab040-Exit.  exit section.
030800*
030900 ab050-Read-Old-Dependent            section.
031000***********************************
031100*
031200     if       not DI-End-Of-Dependent
031300              read DI-Old-Dependent-File
031400                  at end
031500                       set DI-End-Of-Dependent to true
031600              end-read
031700     end-if.
031800*
031900 ab050-Exit.  exit section.
032000*
032100 ac000-Process-One-Declaration       section.
032200***********************************
032300*
032400*  Carries the old record forward untouched unless a
032500*  transaction below changes it - add/remove/submit mutate
032600*  DI-New-Declaration-Record and the three child tables in
032700*  place.
032800*
032900     move     DI-Old-Declaration-Record
033000                       to DI-New-Declaration-Record.
033100     move     zero to WS-Income-Sub WS-Expense-Sub
033200                       WS-Dependent-Sub
033300                       WS-Income-Active-Count
033400                       WS-Next-Income-Id WS-Next-Expense-Id
033500                       WS-Next-Dependent-Id.
033600     perform  ac090-Validate-Decl-Year.
033700     perform  ac095-Check-Taxpayer-Year-Unique.
033800     perform  ad000-Load-Income-Children.
033900     perform  ad010-Load-Expense-Children.
034000     perform  ad020-Load-Dependent-Children.
034100     perform  ac010-Apply-One-Transaction
034200         until DI-End-Of-Transaction
034300            or DI-Trn-Decl-Id not =
034400               DI-Decl-Id of DI-New-Declaration-Record.
034500     perform  ae000-Write-New-Declaration.
034600     perform  ae010-Write-New-Income-Children.
034700     perform  ae020-Write-New-Expense-Children.
034800     perform  ae030-Write-New-Dependent-Children.
034900     add      1 to WS-Tot-Decls-Done.
035000     perform  ab010-Read-Old-Declaration.
035100*
035200 ac000-Exit.  exit section.
035300*
035400 ac090-Validate-Decl-Year            section.
035500***********************************
035600*
035700*  Decl-Year must read as a real 4-digit year, not a zero/blank
035800*  stub - PIC 9(4) always holds four character positions, so the
035900*  check here is against the value, not the width (Rfd req 145).
036000*  Master is defective data if this fires; logged and carried
036100*  forward as-is, there is no transaction to reject it against.
036200*
036300     if       DI-Decl-Year of DI-New-Declaration-Record < 1000
036400              display DI014
036500              add 1 to WS-Decl-Errors
036600     end-if.
036700*
036800 ac090-Exit.  exit section.
036900*
037000 ac095-Check-Taxpayer-Year-Unique    section.
037100***********************************
037200*
037300*  Linear search of the seen-table built so far this run - the
037400*  master is read in Decl-Id order, not taxpayer/year order, so
037500*  this is the only duplicate-pair check this run can make
037600*  without a second sort of the whole file (Rfd req 156).
037700*
037800     set      WS-Child-Found-Switch to false.
037900     perform  ac097-Search-Seen-Table
038000         varying WS-Seen-Sub from 1 by 1
038100         until WS-Seen-Sub > WS-Seen-Count
038200            or DI-Child-Was-Found.
038300     if       DI-Child-Was-Found
038400              display DI015
038500              add 1 to WS-Decl-Errors
038600     else
038700              if  WS-Seen-Count < WS-Max-Decls-Per-Run
038800                  add 1 to WS-Seen-Count
038900                  move DI-Decl-Taxpayer-Id of
039000                       DI-New-Declaration-Record
039100                       to WS-Seen-Taxpayer-Id (WS-Seen-Count)
039200                  move DI-Decl-Year of DI-New-Declaration-Record
039300                       to WS-Seen-Year (WS-Seen-Count)
039400              end-if
039500     end-if.
039600*
039700 ac095-Exit.  exit section.
039800*
039900 ac097-Search-Seen-Table             section.
040000***********************************
040100*
040200     if       WS-Seen-Taxpayer-Id (WS-Seen-Sub)
040300                  = DI-Decl-Taxpayer-Id of
040400                    DI-New-Declaration-Record
040500          and WS-Seen-Year (WS-Seen-Sub)
040600                  = DI-Decl-Year of DI-New-Declaration-Record
040700              set DI-Child-Was-Found to true
040800     end-if.
040900*
041000 ac097-Exit.  exit section.
041100*
041200 ad000-Load-Income-Children          section.
041300***********************************
041400*
041500     perform  ad005-Load-One-Income-Entry
041600         until DI-End-Of-Income
041700            or DI-Inc-Decl-Id of DI-Old-Income-Record
041800                   not = DI-Decl-Id of DI-New-Declaration-Record.
041900*
042000 ad000-Exit.  exit section.
042100*
042200 ad005-Load-One-Income-Entry         section.
042300***********************************
042400*
042500     add      1 to WS-Income-Sub.
042600     move     DI-Inc-Id             of DI-Old-Income-Record
042700                  to WS-Income-Entry-Id (WS-Income-Sub).
042800     move     DI-Inc-Decl-Id        of DI-Old-Income-Record
042900                  to WS-Income-Entry-Decl-Id (WS-Income-Sub).
043000     move     DI-Inc-Paying-Source  of DI-Old-Income-Record
043100          to WS-Income-Entry-Paying-Source (WS-Income-Sub).
043200     move     DI-Inc-Type           of DI-Old-Income-Record
043300                  to WS-Income-Entry-Type (WS-Income-Sub).
043400     move     DI-Inc-Value          of DI-Old-Income-Record
043500                  to WS-Income-Entry-Value (WS-Income-Sub).
043600     move     DI-Inc-Extra          of DI-Old-Income-Record
043700                  to WS-Income-Entry-Extra (WS-Income-Sub).
043800     if       DI-Inc-Id of DI-Old-Income-Record
043900                  > WS-Next-Income-Id
044000              move DI-Inc-Id of DI-Old-Income-Record
044100                  to WS-Next-Income-Id
044200     end-if.
044300     add      1 to WS-Income-Active-Count.
044400     perform  ab030-Read-Old-Income.
044500*
044600 ad005-Exit.  exit section.
044700*
044800 ad010-Load-Expense-Children         section.
044900***********************************
045000*
045100     perform  ad015-Load-One-Expense-Entry
045200         until DI-End-Of-Expense
045300            or DI-Exp-Decl-Id of DI-Old-Expense-Record
045400                   not = DI-Decl-Id of DI-New-Declaration-Record.
045500*
045600 ad010-Exit.  exit section.
045700*
045800 ad015-Load-One-Expense-Entry        section.
045900***********************************
046000*
046100     add      1 to WS-Expense-Sub.
046200     move     DI-Exp-Id          of DI-Old-Expense-Record
046300                  to WS-Expense-Entry-Id (WS-Expense-Sub).
046400     move     DI-Exp-Decl-Id     of DI-Old-Expense-Record
046500                  to WS-Expense-Entry-Decl-Id (WS-Expense-Sub).
046600     move     DI-Exp-Description of DI-Old-Expense-Record
046700          to WS-Expense-Entry-Description (WS-Expense-Sub).
046800     move     DI-Exp-Type        of DI-Old-Expense-Record
046900                  to WS-Expense-Entry-Type (WS-Expense-Sub).
047000     move     DI-Exp-Value       of DI-Old-Expense-Record
047100                  to WS-Expense-Entry-Value (WS-Expense-Sub).
047200     move     DI-Exp-Extra       of DI-Old-Expense-Record
047300                  to WS-Expense-Entry-Extra (WS-Expense-Sub).
047400     if       DI-Exp-Id of DI-Old-Expense-Record
047500                  > WS-Next-Expense-Id
047600              move DI-Exp-Id of DI-Old-Expense-Record
047700                  to WS-Next-Expense-Id
047800     end-if.
047900     perform  ab040-Read-Old-Expense.
048000*
048100 ad015-Exit.  exit section.
048200*
048300 ad020-Load-Dependent-Children       section.
048400***********************************
048500*
048600     perform  ad025-Load-One-Dependent-Entry
048700         until DI-End-Of-Dependent
048800            or DI-Dep-Decl-Id of DI-Old-Dependent-Record
048900                   not = DI-Decl-Id of DI-New-Declaration-Record.
049000*
049100 ad020-Exit.  exit section.
049200*
049300 ad025-Load-One-Dependent-Entry      section.
049400***********************************
049500*
049600     add      1 to WS-Dependent-Sub.
049700     move     DI-Dep-Id             of DI-Old-Dependent-Record
049800                  to WS-Dependent-Entry-Id (WS-Dependent-Sub).
049900     move     DI-Dep-Decl-Id        of DI-Old-Dependent-Record
050000          to WS-Dependent-Entry-Decl-Id (WS-Dependent-Sub).
050100     move     DI-Dep-Name           of DI-Old-Dependent-Record
050200                  to WS-Dependent-Entry-Name (WS-Dependent-Sub).
050300     move     DI-Dep-Cpf            of DI-Old-Dependent-Record
050400                  to WS-Dependent-Entry-Cpf (WS-Dependent-Sub).
050500     move     DI-Dep-Birth-Date     of DI-Old-Dependent-Record
050600          to WS-Dependent-Entry-Birth-Date (WS-Dependent-Sub).
050700     move     DI-Dep-Extra          of DI-Old-Dependent-Record
050800          to WS-Dependent-Entry-Extra (WS-Dependent-Sub).
050900     if       DI-Dep-Id of DI-Old-Dependent-Record
051000                  > WS-Next-Dependent-Id
051100              move DI-Dep-Id of DI-Old-Dependent-Record
051200                  to WS-Next-Dependent-Id
051300     end-if.
051400     perform  ab050-Read-Old-Dependent.
051500*
051600 ad025-Exit.  exit section.
051700*
051800 ac010-Apply-One-Transaction         section.
051900***********************************
052000*
052100     evaluate DI-Trn-Op-Code
052200         when "AI"  perform ac100-Apply-Add-Income
052300         when "RI"  perform ac110-Apply-Remove-Income
052400         when "AE"  perform ac200-Apply-Add-Expense
052500         when "RE"  perform ac210-Apply-Remove-Expense
052600         when "AD"  perform ac300-Apply-Add-Dependent
052700         when "RD"  perform ac310-Apply-Remove-Dependent
052800         when "SB"  perform ac400-Apply-Submit
052900         when other
053000              display DI010
053100              add 1 to WS-Trn-Rejected
053200     end-evaluate.
053300     perform  ab020-Read-Transaction.
053400*
053500 ac010-Exit.  exit section.
053600*
053700 ac050-Check-Editing-Status          section.
053800***********************************
053900*
054000     if       DI-Decl-Status of
054100                   DI-New-Declaration-Record = "EDITING"
054200              set WS-Is-Editing to true
054300     else
054400              set WS-Is-Editing to false
054500              display DI004
054600              add 1 to WS-Trn-Rejected
054700     end-if.
054800*
054900 ac050-Exit.  exit section.
055000*
055100 ac100-Apply-Add-Income              section.
055200***********************************
055300*
055400     perform  ac050-Check-Editing-Status.
055500     if       WS-Is-Editing
055600              if  DI-Trn-Inc-Value < 0
055700                  display DI006
055800                  add 1 to WS-Trn-Rejected
055900              else
056000                  if  DI-Trn-Paying-Source = spaces
056100                      display DI012
056200                      add 1 to WS-Trn-Rejected
056300                  else
056400                      add 1 to WS-Income-Sub
056500                      add 1 to WS-Next-Income-Id
056600                      move WS-Next-Income-Id
056700                           to WS-Income-Entry-Id (WS-Income-Sub)
056800                      move DI-Decl-Id of DI-New-Declaration-Record
056900          to WS-Income-Entry-Decl-Id (WS-Income-Sub)
057000                      move DI-Trn-Paying-Source
057100          to WS-Income-Entry-Paying-Source (WS-Income-Sub)
057200                      move DI-Trn-Inc-Type
057300                           to WS-Income-Entry-Type (WS-Income-Sub)
057400                      move DI-Trn-Inc-Value
057500          to WS-Income-Entry-Value (WS-Income-Sub)
057600                      move spaces
057700          to WS-Income-Entry-Extra (WS-Income-Sub)
057800                      add 1 to WS-Income-Active-Count
057900                      add 1 to WS-Trn-Accepted
058000                  end-if
058100              end-if
058200     end-if.
058300*
058400 ac100-Exit.  exit section.
058500*
058600 ac110-Apply-Remove-Income           section.
058700***********************************
058800*
058900     perform  ac050-Check-Editing-Status.
059000     if       WS-Is-Editing
059100              set  WS-Child-Found-Switch to false
059200              perform ac115-Search-Income-For-Removal
059300                  varying WS-Table-Sub from 1 by 1
059400                  until WS-Table-Sub > WS-Income-Sub
059500                     or DI-Child-Was-Found
059600              if   DI-Child-Was-Found
059700                   subtract 1 from WS-Income-Active-Count
059800                   add 1 to WS-Trn-Accepted
059900              else
060000                   display DI005
060100                   add 1 to WS-Trn-Rejected
060200              end-if
060300     end-if.
060400*
060500 ac110-Exit.  exit section.
060600*
060700 ac115-Search-Income-For-Removal     section.
060800***********************************
060900*
061000     if       WS-Income-Entry-Id (WS-Table-Sub) = DI-Trn-Child-Id
061100          and not WS-Income-Entry-Deleted (WS-Table-Sub)
061200              set WS-Income-Entry-Deleted (WS-Table-Sub) to true
061300              set DI-Child-Was-Found to true
061400     end-if.
061500*
061600 ac115-Exit.  exit section.
061700*
061800 ac200-Apply-Add-Expense             section.
061900***********************************
062000*
062100     perform  ac050-Check-Editing-Status.
062200     if       WS-Is-Editing
062300              if  DI-Trn-Exp-Value not > 0
062400                  display DI007
062500                  add 1 to WS-Trn-Rejected
062600              else
062700                  if  DI-Trn-Exp-Description = spaces
062800                   or DI-Trn-Exp-Type = spaces
062900                      display DI013
063000                      add 1 to WS-Trn-Rejected
063100                  else
063200                      add 1 to WS-Expense-Sub
063300                      add 1 to WS-Next-Expense-Id
063400                      move WS-Next-Expense-Id
063500                           to WS-Expense-Entry-Id (WS-Expense-Sub)
063600                      move DI-Decl-Id of DI-New-Declaration-Record
063700          to WS-Expense-Entry-Decl-Id (WS-Expense-Sub)
063800                      move DI-Trn-Exp-Description
063900          to WS-Expense-Entry-Description (WS-Expense-Sub)
064000                      move DI-Trn-Exp-Type
064100          to WS-Expense-Entry-Type (WS-Expense-Sub)
064200                      move DI-Trn-Exp-Value
064300          to WS-Expense-Entry-Value (WS-Expense-Sub)
064400                      move spaces
064500          to WS-Expense-Entry-Extra (WS-Expense-Sub)
064600                      add 1 to WS-Trn-Accepted
064700                  end-if
064800              end-if
064900     end-if.
065000*
065100 ac200-Exit.  exit section.
065200*
065300 ac210-Apply-Remove-Expense          section.
065400***********************************
065500*
065600     perform  ac050-Check-Editing-Status.
065700     if       WS-Is-Editing
065800              set  WS-Child-Found-Switch to false
065900              perform ac215-Search-Expense-For-Removal
066000                  varying WS-Table-Sub from 1 by 1
066100                  until WS-Table-Sub > WS-Expense-Sub
066200                     or DI-Child-Was-Found
066300              if   DI-Child-Was-Found
066400                   add 1 to WS-Trn-Accepted
066500              else
066600                   display DI005
066700                   add 1 to WS-Trn-Rejected
066800              end-if
066900     end-if.
067000*
067100 ac210-Exit.  exit section.
067200*
067300 ac215-Search-Expense-For-Removal    section.
067400***********************************
067500*
067600     if       WS-Expense-Entry-Id (WS-Table-Sub) = DI-Trn-Child-Id
067700          and not WS-Expense-Entry-Deleted (WS-Table-Sub)
067800              set WS-Expense-Entry-Deleted (WS-Table-Sub) to true
067900              set DI-Child-Was-Found to true
068000     end-if.
068100*
068200 ac215-Exit.  exit section.
068300*
068400 ac300-Apply-Add-Dependent           section.
068500***********************************
068600*
068700     perform  ac050-Check-Editing-Status.
068800     if       WS-Is-Editing
068900              move DI-Trn-Dep-Cpf to DI-Cpf-Digits
069000              perform ad100-Validate-Cpf
069100              if   DI-Cpf-Is-Invalid
069200                   display DI008
069300                   add 1 to WS-Trn-Rejected
069400              else
069500                   add 1 to WS-Dependent-Sub
069600                   add 1 to WS-Next-Dependent-Id
069700                   move WS-Next-Dependent-Id
069800          to WS-Dependent-Entry-Id (WS-Dependent-Sub)
069900                   move DI-Decl-Id of DI-New-Declaration-Record
070000          to WS-Dependent-Entry-Decl-Id (WS-Dependent-Sub)
070100                   move DI-Trn-Dep-Name
070200          to WS-Dependent-Entry-Name (WS-Dependent-Sub)
070300                   move DI-Trn-Dep-Cpf
070400          to WS-Dependent-Entry-Cpf (WS-Dependent-Sub)
070500                   move DI-Trn-Dep-Birth-Date
070600          to WS-Dependent-Entry-Birth-Date (WS-Dependent-Sub)
070700                   move spaces
070800          to WS-Dependent-Entry-Extra (WS-Dependent-Sub)
070900                   add 1 to WS-Trn-Accepted
071000              end-if
071100     end-if.
071200*
071300 ac300-Exit.  exit section.
071400*
071500 ac310-Apply-Remove-Dependent        section.
071600***********************************
071700*
071800     perform  ac050-Check-Editing-Status.
071900     if       WS-Is-Editing
072000              set  WS-Child-Found-Switch to false
072100              perform ac315-Search-Dependent-For-Removal
072200                  varying WS-Table-Sub from 1 by 1
072300                  until WS-Table-Sub > WS-Dependent-Sub
072400                     or DI-Child-Was-Found
072500              if   DI-Child-Was-Found
072600                   add 1 to WS-Trn-Accepted
072700              else
072800                   display DI005
072900                   add 1 to WS-Trn-Rejected
073000              end-if
073100     end-if.
073200*
073300 ac310-Exit.  exit section.
073400*
073500 ac315-Search-Dependent-For-Removal  section.
073600***********************************
073700*
073800     if       WS-Dependent-Entry-Id (WS-Table-Sub)
073900                  = DI-Trn-Child-Id
074000          and not WS-Dependent-Entry-Deleted (WS-Table-Sub)
074100              set WS-Dependent-Entry-Deleted (WS-Table-Sub)
074200                  to true
074300              set DI-Child-Was-Found to true
074400     end-if.
074500*
074600 ac315-Exit.  exit section.
074700*
074800 ac400-Apply-Submit                  section.
074900***********************************
075000*
075100     if       DI-Decl-Status of
075200                   DI-New-Declaration-Record = "EDITING"
075300          and WS-Income-Active-Count > 0
075400              accept WS-Run-Date9 from date YYYYMMDD.
075500              accept WS-Run-Time9 from time.
075600              move   WS-Run-Year  to WS-Del-Year
075700              move   WS-Run-Month to WS-Del-Month
075800              move   WS-Run-Days  to WS-Del-Days
075900              move   WS-Run-Hh    to WS-Del-Hh
076000              move   WS-Run-Mm    to WS-Del-Mm
076100              move   WS-Run-Ss    to WS-Del-Ss
076200              move   WS-Delivery-Stamp
076300          to DI-Decl-Delivery-Date of DI-New-Declaration-Record
076400              move   "DELIVERED"
076500          to DI-Decl-Status of DI-New-Declaration-Record
076600              add    1 to WS-Trn-Accepted
076700     else
076800              display DI011
076900              add    1 to WS-Trn-Rejected
077000     end-if.
077100*
077200 ac400-Exit.  exit section.
077300*
077400 ad100-Validate-Cpf                  section.
077500***********************************
077600*
077700*  Modulo-11 check-digit validation (Rfd req 123-134).
077800*  Input  : DI-Cpf-Digits (11 numeric digits, no punctuation).
077900*  Output : DI-Cpf-Valid-Switch.
078000*
078100     set      DI-Cpf-Is-Valid to true.
078200     set      DI-Cpf-All-Digits-Same to false.
078300     perform  ad105-Check-All-Digits-Same
078400         varying DI-Cpf-Sub from 2 by 1
078500         until DI-Cpf-Sub > 11.
078600     if       DI-Cpf-Digit (1) = DI-Cpf-Digit (2)
078700          and DI-Cpf-Digit (1) = DI-Cpf-Digit (3)
078800          and DI-Cpf-Digit (1) = DI-Cpf-Digit (4)
078900          and DI-Cpf-Digit (1) = DI-Cpf-Digit (5)
079000          and DI-Cpf-Digit (1) = DI-Cpf-Digit (6)
079100          and DI-Cpf-Digit (1) = DI-Cpf-Digit (7)
079200          and DI-Cpf-Digit (1) = DI-Cpf-Digit (8)
079300          and DI-Cpf-Digit (1) = DI-Cpf-Digit (9)
079400          and DI-Cpf-Digit (1) = DI-Cpf-Digit (10)
079500          and DI-Cpf-Digit (1) = DI-Cpf-Digit (11)
079600              set DI-Cpf-Is-Invalid to true
079700              go to ad100-Exit
079800     end-if.
079900     move     zero to DI-Cpf-Sum.
080000     perform  ad110-Accum-First-Check-Digit
080100         varying DI-Cpf-Sub from 1 by 1
080200         until DI-Cpf-Sub > 9.
080300     divide   DI-Cpf-Sum by 11 giving DI-Cpf-Weight
080400              remainder DI-Cpf-Remainder.
080500     if       DI-Cpf-Remainder < 2
080600              move zero to DI-Cpf-Check-Digit-1
080700     else
080800              compute DI-Cpf-Check-Digit-1 = 11 - DI-Cpf-Remainder
080900     end-if.
081000     move     zero to DI-Cpf-Sum.
081100     perform  ad120-Accum-Second-Check-Digit
081200         varying DI-Cpf-Sub from 1 by 1
081300         until DI-Cpf-Sub > 9.
081400     compute  DI-Cpf-Sum = DI-Cpf-Sum + DI-Cpf-Check-Digit-1 * 2.
081500     divide   DI-Cpf-Sum by 11 giving DI-Cpf-Weight
081600              remainder DI-Cpf-Remainder.
081700     if       DI-Cpf-Remainder < 2
081800              move zero to DI-Cpf-Check-Digit-2
081900     else
082000              compute DI-Cpf-Check-Digit-2 = 11 - DI-Cpf-Remainder
082100     end-if.
082200     if       DI-Cpf-Check-Digit-1 not = DI-Cpf-Digit (10)
082300          or  DI-Cpf-Check-Digit-2 not = DI-Cpf-Digit (11)
082400              set DI-Cpf-Is-Invalid to true
082500     end-if.
082600*
082700 ad100-Exit.  exit section.
082800*
082900 ad105-Check-All-Digits-Same         section.
083000***********************************
083100*
083200*  Kept as its own small paragraph - retained from an earlier
083300*  version that tallied mismatches; now the inline compare above
083400*  does the real work and this one is a deliberate no-op guard.
083500*
083600     continue.
083700*
083800 ad105-Exit.  exit section.
083900*
084000 ad110-Accum-First-Check-Digit       section.
084100***********************************
084200*
084300     compute  DI-Cpf-Sum = DI-Cpf-Sum
084400            + DI-Cpf-Digit (DI-Cpf-Sub) * (11 - DI-Cpf-Sub).
084500*
084600 ad110-Exit.  exit section.
084700*
084800 ad120-Accum-Second-Check-Digit      section.
084900***********************************
085000*
085100     compute  DI-Cpf-Sum = DI-Cpf-Sum
085200            + DI-Cpf-Digit (DI-Cpf-Sub) * (12 - DI-Cpf-Sub).
085300*
085400 ad120-Exit.  exit section.
085500*
085600 ae000-Write-New-Declaration         section.
085700***********************************
085800*
085900     write    DI-New-Declaration-Record.
086000*
086100 ae000-Exit.  exit section.
086200*
086300 ae010-Write-New-Income-Children     section.
086400***********************************
086500*
086600     perform  ae015-Write-One-Income-Child
086700         varying WS-Table-Sub from 1 by 1
086800         until WS-Table-Sub > WS-Income-Sub.
086900*
087000 ae010-Exit.  exit section.
087100*
087200 ae015-Write-One-Income-Child        section.
087300***********************************
087400*
087500     if       not WS-Income-Entry-Deleted (WS-Table-Sub)
087600              move WS-Income-Entry-Id (WS-Table-Sub)
087700                   to DI-Inc-Id of DI-New-Income-Record
087800              move WS-Income-Entry-Decl-Id (WS-Table-Sub)
087900                   to DI-Inc-Decl-Id of DI-New-Income-Record
088000              move WS-Income-Entry-Paying-Source (WS-Table-Sub)
088100                   to DI-Inc-Paying-Source of DI-New-Income-Record
088200              move WS-Income-Entry-Type (WS-Table-Sub)
088300                   to DI-Inc-Type of DI-New-Income-Record
088400              move WS-Income-Entry-Value (WS-Table-Sub)
088500                   to DI-Inc-Value of DI-New-Income-Record
088600              move WS-Income-Entry-Extra (WS-Table-Sub)
088700                   to DI-Inc-Extra of DI-New-Income-Record
088800              write DI-New-Income-Record
088900     end-if.
089000*
089100 ae015-Exit.  exit section.
089200*
089300 ae020-Write-New-Expense-Children    section.
089400***********************************
089500*
089600     perform  ae025-Write-One-Expense-Child
089700         varying WS-Table-Sub from 1 by 1
089800         until WS-Table-Sub > WS-Expense-Sub.
089900*
090000 ae020-Exit.  exit section.
090100*
090200 ae025-Write-One-Expense-Child       section.
090300***********************************
090400*
090500     if       not WS-Expense-Entry-Deleted (WS-Table-Sub)
090600              move WS-Expense-Entry-Id (WS-Table-Sub)
090700                   to DI-Exp-Id of DI-New-Expense-Record
090800              move WS-Expense-Entry-Decl-Id (WS-Table-Sub)
090900                   to DI-Exp-Decl-Id of DI-New-Expense-Record
091000              move WS-Expense-Entry-Description (WS-Table-Sub)
091100                   to DI-Exp-Description of DI-New-Expense-Record
091200              move WS-Expense-Entry-Type (WS-Table-Sub)
091300                   to DI-Exp-Type of DI-New-Expense-Record
091400              move WS-Expense-Entry-Value (WS-Table-Sub)
091500                   to DI-Exp-Value of DI-New-Expense-Record
091600              move WS-Expense-Entry-Extra (WS-Table-Sub)
091700                   to DI-Exp-Extra of DI-New-Expense-Record
091800              write DI-New-Expense-Record
091900     end-if.
092000*
092100 ae025-Exit.  exit section.
092200*
092300 ae030-Write-New-Dependent-Children  section.
092400***********************************
092500*
092600     perform  ae035-Write-One-Dependent-Child
092700         varying WS-Table-Sub from 1 by 1
092800         until WS-Table-Sub > WS-Dependent-Sub.
092900*
093000 ae030-Exit.  exit section.
093100*
093200 ae035-Write-One-Dependent-Child     section.
093300***********************************
093400*
093500     if       not WS-Dependent-Entry-Deleted (WS-Table-Sub)
093600              move WS-Dependent-Entry-Id (WS-Table-Sub)
093700                   to DI-Dep-Id of DI-New-Dependent-Record
093800              move WS-Dependent-Entry-Decl-Id (WS-Table-Sub)
093900                   to DI-Dep-Decl-Id of DI-New-Dependent-Record
094000              move WS-Dependent-Entry-Name (WS-Table-Sub)
094100                   to DI-Dep-Name of DI-New-Dependent-Record
094200              move WS-Dependent-Entry-Cpf (WS-Table-Sub)
094300                   to DI-Dep-Cpf of DI-New-Dependent-Record
094400              move WS-Dependent-Entry-Birth-Date (WS-Table-Sub)
094500                   to DI-Dep-Birth-Date of DI-New-Dependent-Record
094600              move WS-Dependent-Entry-Extra (WS-Table-Sub)
094700                   to DI-Dep-Extra of DI-New-Dependent-Record
094800              write DI-New-Dependent-Record
094900     end-if.
095000*
095100 ae035-Exit.  exit section.
095200*
095300 az000-Close-Files                   section.
095400***********************************
095500*
095600     close    DI-Old-Declaration-File
095700              DI-New-Declaration-File
095800              DI-Transaction-File
095900              DI-Old-Income-File
096000              DI-New-Income-File
096100              DI-Old-Expense-File
096200              DI-New-Expense-File
096300              DI-Old-Dependent-File
096400              DI-New-Dependent-File.
096500*
096600 az000-Exit.  exit section.
096700*
096800 az010-Print-Run-Totals              section.
096900***********************************
097000*
097100     display  "DI000 DECLARATIONS READ     = " WS-Decl-Count.
097200     display  "DI000 TRANSACTIONS READ     = " WS-Trn-Count.
097300     display  "DI000 TRANSACTIONS ACCEPTED = " WS-Trn-Accepted.
097400     display  "DI000 TRANSACTIONS REJECTED = " WS-Trn-Rejected.
097500     display  "DI000 MASTER WARNINGS       = " WS-Decl-Errors.
097600*
097700 az010-Exit.  exit section.
097800*
