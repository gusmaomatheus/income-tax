000100********************************************
000200*                                          *
000300*  Working Area For Cpf Check-Digit Work   *
000400*     Used by di000 Validate-Cpf para      *
000500********************************************
000600*
000700* 08/03/25 rda - Created.
000800* 14/03/25 rda - Added Digit-Tbl redefines so digits can be
000900* walked by subscript.
001000*
001100 01  DI-Cpf-Work.
001200     03  DI-Cpf-Digits            pic 9(11).
001300     03  DI-Cpf-Digit-Tbl redefines DI-Cpf-Digits.
001400         05  DI-Cpf-Digit         pic 9    occurs 11 times.
001500     03  DI-Cpf-Sum                pic 9(4)   comp.
001600     03  DI-Cpf-Remainder          pic 9(4)   comp.
001700     03  DI-Cpf-Check-Digit-1      pic 9.
001800     03  DI-Cpf-Check-Digit-2      pic 9.
001900     03  DI-Cpf-Sub                pic 99     comp.
002000     03  DI-Cpf-Weight             pic 99     comp.
002100     03  DI-Cpf-All-Same-Switch    pic x      value 'N'.
002200         88  DI-Cpf-All-Digits-Same     value 'Y'.
002300     03  DI-Cpf-Valid-Switch       pic x      value 'N'.
002400         88  DI-Cpf-Is-Valid            value 'Y'.
002500         88  DI-Cpf-Is-Invalid          value 'N'.
002600     03  filler               pic x(4).
002700*
