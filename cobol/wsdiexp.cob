000100********************************************
000200*                                          *
000300*  Record Definition For Expense File      *
000400*     Child of Declaration, key =          *
000500*     Exp-Decl-Id then Exp-Id              *
000600********************************************
000700*  File size 170 bytes.
000800*
000900* 04/03/25 rda - Created.
001000* 21/03/25 rda - Exp-Type list fixed to HEALTH/EDUCATION/OTHER
001100* per Rfd req 117.
001200* 22/06/26 rda - Exp-Extra group added, provider doc, partial-
001300* reimbursement and receipt fields the Receita layout carries.
001400* Carried forward byte for byte by di000/dicalc, same as Inc-
001500* Extra on the income side - not parsed by this batch.
001600*
001700 01  DI-Expense-Record.
001800     03  DI-Exp-Id             pic 9(9).
001900     03  DI-Exp-Decl-Id        pic 9(9).
002000*  Must not be null.
002100     03  DI-Exp-Description    pic x(60).
002200*  HEALTH, EDUCATION or OTHER - must not be null.
002300     03  DI-Exp-Type           pic x(10).
002400*  Must be strictly > 0.00.
002500     03  DI-Exp-Value          pic s9(8)v99 comp-3.
002600     03  DI-Exp-Extra.
002700*  C = provider Id is a Cpf, J = a Cnpj.
002800         05  DI-Exp-Provider-Doc-Type     pic x.
002900         05  DI-Exp-Provider-Doc-No       pic 9(14).
003000         05  DI-Exp-Competency-Month      pic 99.
003100*  Y = part of this expense was reimbursed by insurance.
003200         05  DI-Exp-Is-Partial-Reimb      pic x.
003300         05  DI-Exp-Reimb-Value           pic s9(8)v99.
003400*  Whose expense this is - taxpayer's own Cpf or a dependent's.
003500         05  DI-Exp-Beneficiary-Cpf       pic 9(11).
003600         05  DI-Exp-Receipt-No            pic x(15).
003700         05  DI-Exp-Created-Date          pic 9(8).
003800         05  DI-Exp-Last-Changed-Date     pic 9(8).
003900     03  filler                pic x(6).
004000*
