000100*****************************************************************
000200*                                                               *
000300*                  Tax Calculation - Batch Run                  *
000400*                                                               *
000500*       Reads the new-generation declaration master and its     *
000600*       income and expense children, computes the calculation   *
000700*       base and tax due against the progressive IRPF bracket   *
000800*       table and writes one result record per declaration,     *
000900*       then prints the end-of-job summary report.              *
001000*                                                               *
001100*****************************************************************
001200*
001300 identification          division.
001400*================================
001500*
001600 program-id.              dicalc.
001700 author.                  R D Ashworth.
001800 installation.            Meridian Systems Ltda.
001900                          IRPF Declaration Suite.
002000 date-written.            21/02/1991.
002100 date-compiled.
002200 security.                Copyright (C) 1991-2026 Meridian Systems
002300                          Ltda.  Departmental use only.
002400                          Not for resale.
002500*
002600***
002700*    Remarks.            Tax calculation batch run.
002800*                        Reads the Declaration master (new
002900*                        generation only - the maintenance run
003000*                        di000 must precede this one in the job
003100*                        stream) together with its Income and
003200*                        Expense children, sums each, applies the
003300*                        progressive bracket table and writes the
003400*                        Result-File, then prints a one-line-per-
003500*                        declaration summary report with final
003600*                        control totals.
003700***
003800*    Called modules.     None.
003900***
004000*    Files used.
004100*                        DINEWDCL.   Declaration master (input).
004200*                        DINEWINC.   Income children (input).
004300*                        DINEWEXP.   Expense children (input).
004400*                        DIRESOUT.   Tax Calculation Result
004500*                        (output).
004600*                        DIPRTOUT.   Summary report (output).
004700***
004800*    Error messages used.
004900*                        DI001 - DI003.
005000*                        SY001.
005100***
005200* Changes:
005300* 21/02/91 rda - 1.0.00 Created for the first IRPF filing
005400*                       season.
005500* 02/11/93 rda -    .01 Final totals line widened, Tot-Tax-
005600*                       Due overflowed.
005700* 21/09/98 mts -    .02 Y2K: Decl-Year widened 2 -> 4 digits
005800*                       throughout.
005900* 18/06/04 rda -    .03 Bracket table moved to wsdiwrk so
006000*                       di000 submit edits and this calc run
006100*                       always agree on rates.
006200* 30/03/09 jfc - 1.1.00 Ticket DI-0231: effective-aliquot now
006300*                       printed to 4 decimal places, was 2.
006400* 24/10/14 jfc -    .01 2024/2025 bracket table values loaded
006500*                       (Rfd req 160).
006600* 12/05/20 rda - 1.2.00 Ticket DI-0304: declarations not yet
006700*                       DELIVERED are skipped, not calculated,
006800*                       per Rfd req 171.
006900* 14/10/25 rda - 1.3.00 Taken from the payroll check-register
007000*                       idiom (pyrgstr) and cut down for the
007100*                       IRPF module.
007200* 02/12/25 jfc -    .01 Summary report now shows rejected-
007300*                       decl count.
007400* 18/04/26 rda -    .02 Max-Income/Expense table limits
007500*                       bumped to match di000.
007600* 22/08/26 rda -    .03 Ticket DI-0304 reversed per Rfd review -
007700*                       the spec never called for a Delivered-
007800*                       only gate, every declaration read now
007900*                       gets a Result record and counts toward
008000*                       the totals, same as an Editing one.
008100*                       Ba060/065/070-Skip-* and the Skipped-
008200*                       Line print layout dropped, nothing else
008300*                       calls them now.
008400*
008500 environment              division.
008600*================================
008700*
008800 configuration            section.
008900 special-names.
009000     C01 is TOP-OF-FORM.
009100*
009200 input-output             section.
009300 file-control.
009400     copy "seldidcl.cob".
009500     copy "seldiinc.cob".
009600     copy "seldiexp.cob".
009700     copy "seldires.cob".
009800     copy "prtdirpt.cob".
009900*
010000 data                     division.
010100*================================
010200*
010300 file                     section.
010400*
010500*  Old-generation declaration, income and expense entries are
010600*  declared here (via the shared copybooks) but never opened -
010700*  this program works forward only against the new generation
010800*  written by di000, the same way the payroll suite's reports
010900*  share a copybook with the update run that only need part of
011000*  what it declares.
011100*
011200 fd  DI-Old-Declaration-File
011300     block contains 0 records
011400     recording mode is f.
011500 copy "wsdidcl.cob" replacing DI-Declaration-Record
011600          by DI-Old-Declaration-Record.
011700*
011800 fd  DI-New-Declaration-File
011900     block contains 0 records
012000     recording mode is f.
012100 copy "wsdidcl.cob" replacing DI-Declaration-Record
012200          by DI-New-Declaration-Record.
012300*
012400 fd  DI-Old-Income-File
012500     block contains 0 records
012600     recording mode is f.
012700 copy "wsdiinc.cob" replacing DI-Income-Record
012800          by DI-Old-Income-Record.
012900*
013000 fd  DI-New-Income-File
013100     block contains 0 records
013200     recording mode is f.
013300 copy "wsdiinc.cob" replacing DI-Income-Record
013400          by DI-New-Income-Record.
013500*
013600 fd  DI-Old-Expense-File
013700     block contains 0 records
013800     recording mode is f.
013900 copy "wsdiexp.cob" replacing DI-Expense-Record
014000          by DI-Old-Expense-Record.
014100*
014200 fd  DI-New-Expense-File
014300     block contains 0 records
014400     recording mode is f.
014500 copy "wsdiexp.cob" replacing DI-Expense-Record
014600          by DI-New-Expense-Record.
014700*
014800 fd  DI-Result-File
014900     block contains 0 records
015000     recording mode is f.
015100 copy "wsdires.cob".
015200*
015300 fd  Print-File
015400     block contains 0 records
015500     recording mode is f.
015600 01  Print-Line                       pic x(80).
015700*
015800 working-storage          section.
015900*------------------------
016000 77  Prog-Name            pic x(17) value "dicalc (1.3.03)".
016100*
016200 copy "wsdiwrk.cob".
016300 copy "wsdimsg.cob".
016400 copy "wsdists.cob".
016500*
016600*  Per-declaration work fields - one declaration's worth at a
016700*  time, same as the old payroll check-register's Ws-Gross-Work
016800*  group, just renamed for the calculation this module does.
016900*
017000 01  WS-Calc-Work.
017100     03  WS-Decl-Id-Work      pic 9(9).
017200     03  WS-Inc-Total         pic s9(8)v99   comp-3.
017300     03  WS-Exp-Total         pic s9(8)v99   comp-3.
017400     03  WS-Calc-Base-Work    pic s9(8)v99   comp-3.
017500     03  WS-Tax-Due-Work      pic s9(8)v99   comp-3.
017600     03  WS-Aliq-Work         pic s9(4)v9999 comp-3.
017700     03  filler               pic x(8).
017800*
017900*  Run date/time stamp, this module's own - not the wsdiwrk
018000*  copy di000 uses for its submit stamp.  Printed on the
018100*  heading line and carried onto the Result file (Rfd review
018200*  comment, 22/06/26).
018300*
018400 01  WS-Today-Stamp9         pic 9(8).
018500 01  WS-Today-Stamp  redefines WS-Today-Stamp9.
018600     03  WS-Today-Year       pic 9(4).
018700     03  WS-Today-Month      pic 99.
018800     03  WS-Today-Day        pic 99.
018900*
019000*  Century/2-digit-year split, kept for the old report title
019100*  cross-check against the payroll suite's pre-Y2K stamp - see
019200*  the DISPLAY in bz030-Print-Run-Totals.
019300*
019400 01  WS-Today-Stamp-Old  redefines WS-Today-Stamp9.
019500     03  WS-Today-Century    pic 99.
019600     03  WS-Today-Yy         pic 99.
019700     03  WS-Today-Month-Old  pic 99.
019800     03  WS-Today-Day-Old    pic 99.
019900*
020000 01  WS-Clock-Stamp9         pic 9(8).
020100 01  WS-Clock-Stamp  redefines WS-Clock-Stamp9.
020200     03  WS-Clock-Hh         pic 99.
020300     03  WS-Clock-Mm         pic 99.
020400     03  WS-Clock-Ss         pic 99.
020500     03  filler              pic 99.
020600*
020700*
020800*  Print-line layouts - plain fixed columns, no Report Writer,
020900*  there is no control-break/page-break requirement for this
021000*  report (Rfd req 175).
021100*
021200 01  WS-Heading-Line.
021300     03  filler               pic x(10) value "DECL-ID".
021400     03  filler               pic x(14) value "TOTAL-INCOME".
021500     03  filler               pic x(14) value "DEDUCTIONS".
021600     03  filler               pic x(14) value "CALC-BASE".
021700     03  filler               pic x(14) value "TAX-DUE".
021800     03  filler               pic x(14) value "ALIQUOT".
021900*
022000 01  WS-Heading-Date-Line.
022100     03  filler               pic x(10) value "RUN DATE ".
022200     03  WS-Hdg-Month         pic 99.
022300     03  filler               pic x value "/".
022400     03  WS-Hdg-Day           pic 99.
022500     03  filler               pic x value "/".
022600     03  WS-Hdg-Year          pic 9(4).
022700     03  filler               pic x(5) value "TIME ".
022800     03  WS-Hdg-Hh            pic 99.
022900     03  filler               pic x value ":".
023000     03  WS-Hdg-Mm            pic 99.
023100     03  filler               pic x value ":".
023200     03  WS-Hdg-Ss            pic 99.
023300     03  filler               pic x(38).
023400*
023500 01  WS-Detail-Line.
023600     03  WS-Det-Decl-Id       pic zzzzzzzz9.
023700     03  filler               pic x(3).
023800     03  WS-Det-Total-Income  pic z(7)9.99-.
023900     03  filler               pic x(2).
024000     03  WS-Det-Deductions    pic z(7)9.99-.
024100     03  filler               pic x(2).
024200     03  WS-Det-Calc-Base     pic z(7)9.99-.
024300     03  filler               pic x(2).
024400     03  WS-Det-Tax-Due       pic z(7)9.99-.
024500     03  filler               pic x(2).
024600     03  WS-Det-Aliquot       pic z9.9999.
024700     03  filler               pic x(16).
024800*
024900 01  WS-Total-Line.
025000     03  filler               pic x(20) value "TOTALS -".
025100     03  WS-Tot-Decls-Line    pic zzzzzz9.
025200     03  filler               pic x(9) value " DECLS  ".
025300     03  filler               pic x(11) value "INCOME = ".
025400     03  WS-Tot-Income-Line   pic z(8)9.99-.
025500     03  filler               pic x(3).
025600     03  filler               pic x(11) value "TAX DUE = ".
025700     03  WS-Tot-Tax-Line      pic z(8)9.99-.
025800     03  filler               pic x(15).
025900*
026000 procedure                division.
026100*================================
026200*
026300 ba000-Main                          section.
026400***********************************
026500*
026600     perform  bz000-Open-Files.
026700     perform  bz010-Print-Heading.
026800     perform  ba010-Read-New-Declaration.
026900     perform  ba020-Read-New-Income.
027000     perform  ba030-Read-New-Expense.
027100     perform  ba040-Process-One-Declaration
027200         until DI-End-Of-Declaration.
027300     perform  bz020-Close-Files.
027400     perform  bz030-Print-Run-Totals.
027500     stop     run.
027600*
027700 ba000-Exit.  exit section.
027800*
027900 bz000-Open-Files                    section.
028000***********************************
028100*
028200     perform  bz005-Get-Run-Stamp.
028300     open     input  DI-New-Declaration-File
028400                      DI-New-Income-File
028500                      DI-New-Expense-File.
028600     if       DI-Decl-Status-New not = "00"
028700              display DI001 at 0
028800              display SY001 at 0
028900              stop run
029000     end-if.
029100     open     output DI-Result-File
029200                      Print-File.
029300     perform  bz040-Load-Bracket-Table.
029400*
029500 bz000-Exit.  exit section.
029600*
029700 bz005-Get-Run-Stamp                 section.
029800***********************************
029900*
030000*  Own run date/time stamp for the heading line and the
030100*  Result file's Calc-Run-Date (Rfd review comment, 22/06/26).
030200*
030300     accept    WS-Today-Stamp9 from date yyyymmdd.
030400     accept    WS-Clock-Stamp9 from time.
030500*
030600 bz005-Exit.  exit section.
030700*
030800 bz040-Load-Bracket-Table            section.
030900***********************************
031000*
031100*  2024/2025 monthly progressive bracket table (Rfd req 160-168).
031200*  Table rows cannot carry individual VALUE clauses under OCCURS,
031300*  so the limits, rates and deductions are loaded here by MOVE.
031400*
031500     move     24511.92   to WS-Bracket-Limit (1).
031600     move     0.0000     to WS-Bracket-Rate  (1).
031700     move     0.00       to WS-Bracket-Deduct (1).
031800     move     33919.80   to WS-Bracket-Limit (2).
031900     move     0.0750     to WS-Bracket-Rate  (2).
032000     move     1838.39    to WS-Bracket-Deduct (2).
032100     move     45012.60   to WS-Bracket-Limit (3).
032200     move     0.1500     to WS-Bracket-Rate  (3).
032300     move     4382.38    to WS-Bracket-Deduct (3).
032400     move     55976.16   to WS-Bracket-Limit (4).
032500     move     0.2250     to WS-Bracket-Rate  (4).
032600     move     7953.24    to WS-Bracket-Deduct (4).
032700     move     9999999.99 to WS-Bracket-Limit (5).
032800     move     0.2750     to WS-Bracket-Rate  (5).
032900     move     10752.05   to WS-Bracket-Deduct (5).
033000*
033100 bz040-Exit.  exit section.
033200*
033300 bz010-Print-Heading                 section.
033400***********************************
033500*
033600     move     WS-Today-Month   to WS-Hdg-Month.
033700     move     WS-Today-Day     to WS-Hdg-Day.
033800     move     WS-Today-Year    to WS-Hdg-Year.
033900     move     WS-Clock-Hh      to WS-Hdg-Hh.
034000     move     WS-Clock-Mm      to WS-Hdg-Mm.
034100     move     WS-Clock-Ss      to WS-Hdg-Ss.
034200     move     WS-Heading-Date-Line to Print-Line.
034300     write    Print-Line after advancing TOP-OF-FORM.
034400     move     WS-Heading-Line to Print-Line.
034500     write    Print-Line after advancing 2.
034600*
034700 bz010-Exit.  exit section.
034800*
034900 ba010-Read-New-Declaration          section.
035000***********************************
035100*
035200     read     DI-New-Declaration-File
035300         at end
035400              set DI-End-Of-Declaration to true
035500     end-read.
035600     if       not DI-End-Of-Declaration
035700              add 1 to WS-Decl-Count
035800     end-if.
035900*
036000 ba010-Exit.  exit section.
036100*
036200 ba020-Read-New-Income               section.
036300***********************************
036400*
036500     if       not DI-End-Of-Income
036600              read DI-New-Income-File
036700                  at end
036800                       set DI-End-Of-Income to true
036900              end-read
037000     end-if.
037100*
037200 ba020-Exit.  exit section.
037300*
037400 ba030-Read-New-Expense              section.
037500***********************************
037600*
037700     if       not DI-End-Of-Expense
037800              read DI-New-Expense-File
037900                  at end
038000                       set DI-End-Of-Expense to true
038100              end-read
038200     end-if.
038300*
038400 ba030-Exit.  exit section.
038500*
038600 ba040-Process-One-Declaration       section.
038700***********************************
038800*
038900*  Every declaration read gets a Result record and counts toward
039000*  the control totals, EDITING or DELIVERED alike - Rfd review
039100*  comment, 22/08/26: this run has no status filter, per SPEC.
039200*
039300     perform  bb010-Sum-Income.
039400     perform  bb020-Sum-Expenses.
039500     perform  bc010-Compute-Calc-Base.
039600     perform  bc020-Compute-Tax-Due.
039700     perform  bc030-Compute-Aliquot.
039800     perform  bd010-Write-Result.
039900     perform  be000-Print-Detail-Line.
040000     add      1 to WS-Tot-Decls-Done.
040100     add      WS-Inc-Total to WS-Tot-Income.
040200     add      WS-Tax-Due-Work to WS-Tot-Tax-Due.
040300     perform  ba010-Read-New-Declaration.
040400*
040500 ba040-Exit.  exit section.
040600*
040700 bb010-Sum-Income                    section.
040800***********************************
040900*
041000     move     DI-Decl-Id of DI-New-Declaration-Record
041100                  to WS-Decl-Id-Work.
041200     move     zero to WS-Inc-Total.
041300     perform  bb015-Add-One-Income
041400         until DI-End-Of-Income
041500          or DI-Inc-Decl-Id of DI-New-Income-Record
041600             not = WS-Decl-Id-Work.
041700*
041800 bb010-Exit.  exit section.
041900*
042000 bb015-Add-One-Income                section.
042100***********************************
042200*
042300     add      DI-Inc-Value of DI-New-Income-Record
042400                  to WS-Inc-Total.
042500     perform  ba020-Read-New-Income.
042600*
042700 bb015-Exit.  exit section.
042800*
042900 bb020-Sum-Expenses                  section.
043000***********************************
043100*
043200     move     zero to WS-Exp-Total.
043300     perform  bb025-Add-One-Expense
043400         until DI-End-Of-Expense
043500          or DI-Exp-Decl-Id of DI-New-Expense-Record
043600             not = WS-Decl-Id-Work.
043700*
043800 bb020-Exit.  exit section.
043900*
044000 bb025-Add-One-Expense                section.
044100***********************************
044200*
044300     add      DI-Exp-Value of DI-New-Expense-Record
044400                  to WS-Exp-Total.
044500     perform  ba030-Read-New-Expense.
044600*
044700 bb025-Exit.  exit section.
044800*
044900 bc010-Compute-Calc-Base             section.
045000***********************************
045100*
045200     compute  WS-Calc-Base-Work = WS-Inc-Total - WS-Exp-Total.
045300     if       WS-Calc-Base-Work < 0
045400              move zero to WS-Calc-Base-Work
045500     end-if.
045600*
045700 bc010-Exit.  exit section.
045800*
045900 bc020-Compute-Tax-Due               section.
046000***********************************
046100*
046200*  Progressive formula - locate the first bracket whose limit
046300*  is not exceeded, then Tax Due = Base * Rate - Deduction
046400*  (Rfd req 160-168).  Table is ascending so the first match
046500*  wins; row 5's limit is the ceiling value, always matches.
046600*
046700     perform  bc025-Find-Bracket-Row
046800         varying WS-Bracket-Sub from 1 by 1
046900         until WS-Bracket-Sub > 5
047000          or WS-Calc-Base-Work not >
047100             WS-Bracket-Limit (WS-Bracket-Sub).
047200     if       WS-Bracket-Sub > 5
047300              move 5 to WS-Bracket-Sub
047400     end-if.
047500     compute  WS-Tax-Due-Work rounded =
047600                  WS-Calc-Base-Work *
047700                  WS-Bracket-Rate (WS-Bracket-Sub)
047800                  - WS-Bracket-Deduct (WS-Bracket-Sub).
047900     if       WS-Tax-Due-Work < 0
048000              move zero to WS-Tax-Due-Work
048100     end-if.
048200*
048300 bc020-Exit.  exit section.
048400*
048500 bc025-Find-Bracket-Row              section.
048600***********************************
048700*
048800     continue.
048900*
049000 bc025-Exit.  exit section.
049100*
049200 bc030-Compute-Aliquot               section.
049300***********************************
049400*
049500     if       WS-Calc-Base-Work = 0
049600              move zero to WS-Aliq-Work
049700     else
049800              compute WS-Aliq-Work rounded =
049900                  (WS-Tax-Due-Work / WS-Inc-Total) * 100
050000     end-if.
050100*
050200 bc030-Exit.  exit section.
050300*
050400 bd010-Write-Result                  section.
050500***********************************
050600*
050700     move     WS-Decl-Id-Work  to DI-Res-Decl-Id.
050800     move     WS-Inc-Total     to DI-Res-Total-Income.
050900     move     WS-Exp-Total     to DI-Res-Total-Deductions.
051000     move     WS-Calc-Base-Work to DI-Res-Calc-Base.
051100     move     WS-Tax-Due-Work  to DI-Res-Tax-Due.
051200     move     WS-Aliq-Work     to DI-Res-Effective-Aliq.
051300     move     WS-Bracket-Sub   to DI-Res-Bracket-Row-Used.
051400     move     WS-Bracket-Rate (WS-Bracket-Sub)
051500                      to DI-Res-Marginal-Rate.
051600     move     WS-Today-Stamp9  to DI-Res-Calc-Run-Date.
051700     move     DI-Decl-Year of DI-New-Declaration-Record
051800                      to DI-Res-Tax-Year.
051900     write    DI-Result-Record.
052000*
052100 bd010-Exit.  exit section.
052200*
052300 be000-Print-Detail-Line             section.
052400***********************************
052500*
052600     move     WS-Decl-Id-Work   to WS-Det-Decl-Id.
052700     move     WS-Inc-Total      to WS-Det-Total-Income.
052800     move     WS-Exp-Total      to WS-Det-Deductions.
052900     move     WS-Calc-Base-Work to WS-Det-Calc-Base.
053000     move     WS-Tax-Due-Work   to WS-Det-Tax-Due.
053100     move     WS-Aliq-Work      to WS-Det-Aliquot.
053200     move     WS-Detail-Line    to Print-Line.
053300     write    Print-Line.
053400*
053500 be000-Exit.  exit section.
053600*
053700 bz020-Close-Files                   section.
053800***********************************
053900*
054000     close    DI-New-Declaration-File
054100              DI-New-Income-File
054200              DI-New-Expense-File
054300              DI-Result-File
054400              Print-File.
054500*
054600 bz020-Exit.  exit section.
054700*
054800 bz030-Print-Run-Totals              section.
054900***********************************
055000*
055100     move     WS-Tot-Decls-Done to WS-Tot-Decls-Line.
055200     move     WS-Tot-Income     to WS-Tot-Income-Line.
055300     move     WS-Tot-Tax-Due    to WS-Tot-Tax-Line.
055400     move     WS-Total-Line      to Print-Line.
055500     write    Print-Line.
055600     display  "DICALC END OF RUN - DECLARATIONS CALCULATED = "
055700              WS-Tot-Decls-Done.
055800     display  "DICALC END OF RUN - TOTAL INCOME             = "
055900              WS-Tot-Income.
056000     display  "DICALC END OF RUN - TOTAL TAX DUE            = "
056100              WS-Tot-Tax-Due.
056200     display  "DICALC END OF RUN - RUN YEAR (OLD 2-DIGIT FORM) = "
056300              WS-Today-Yy.
056400*
056500 bz030-Exit.  exit section.
056600*
