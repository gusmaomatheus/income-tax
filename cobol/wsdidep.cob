000100********************************************
000200*                                          *
000300*  Record Definition For Dependent File    *
000400*     Child of Declaration, key =          *
000500*     Dep-Decl-Id then Dep-Id              *
000600********************************************
000700*  File size 136 bytes.
000800*
000900* 04/03/25 rda - Created.
001000* 22/03/25 rda - Dep-Cpf held numeric only, punctuation stripped
001100* on entry.
001200* 22/06/26 rda - Dep-Extra group added, relationship/custody/
001300* disability fields the Receita layout carries for this file.
001400* Carried forward byte for byte by di000, same as the income
001500* and expense children - not parsed by this batch.
001600*
001700 01  DI-Dependent-Record.
001800     03  DI-Dep-Id             pic 9(9).
001900     03  DI-Dep-Decl-Id        pic 9(9).
002000     03  DI-Dep-Name           pic x(60).
002100*  Numeric only, check digits validated on add.
002200     03  DI-Dep-Cpf            pic 9(11).
002300*  Ccyymmdd.
002400     03  DI-Dep-Birth-Date     pic 9(8).
002500     03  DI-Dep-Extra.
002600*  SON, DAUGHTER, SPOUSE, PARENT or OTHER.
002700         05  DI-Dep-Relationship          pic x(12).
002800         05  DI-Dep-Has-Income            pic x.
002900         05  DI-Dep-School-Expense-Elig   pic x.
003000         05  DI-Dep-Disability-Flag       pic x.
003100*  Percent custody share, split-custody cases only.
003200         05  DI-Dep-Custody-Pcent         pic 999.
003300         05  DI-Dep-Created-Date          pic 9(8).
003400         05  DI-Dep-Last-Changed-Date     pic 9(8).
003500     03  filler                pic x(5).
003600*
